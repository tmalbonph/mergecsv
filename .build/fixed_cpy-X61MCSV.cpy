000100* **++ MergeCSV raw line copybook
000200*
000300 01 X61-CSV-LINE.
000400   03 X61-LINE-TEXT                  PIC X(4096)   VALUE SPACE.
000500   03 X61-LINE-LENGTH                PIC 9(4) COMP VALUE ZERO.
000600   03 FILLER                         PIC X(08)     VALUE SPACE.
