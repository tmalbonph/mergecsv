000100* **++ MergeCSV shared subprogram result area
000200* **++ (same shape as the X60MCR copybook COPYd by every
000300* **++ X60 deblock/inblock program; restated here under the
000400* **++ X61 module number for the CSV merge suite)
000500*
000600 01 X61-MSG-RESULT.
000700   03 X61-MR-RESULT               PIC S9(4) COMP VALUE ZERO.
000800   03 X61-MR-DESCRIPTION          PIC X(80)     VALUE SPACE.
000900   03 X61-MR-POSITION             PIC X(50)     VALUE SPACE.
001000   03 FILLER                     PIC X(04)     VALUE SPACE.
