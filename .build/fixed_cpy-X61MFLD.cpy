000100* **++ MergeCSV tokenized-line field table
000200*
000300 01 X61-PARSED-FIELDS.
000400   03 X61-FIELD-COUNT             PIC 9(3) COMP VALUE ZERO.
000500*
000600   03 X61-FIELD-TB.
000700     05 X61-FIELD-ENTRY OCCURS 0 TO 50
000800                        DEPENDING ON X61-FIELD-COUNT.
000900       10 X61-FIELD-VALUE-LEN     PIC 9(3) COMP.
001000       10 X61-FIELD-VALUE         PIC X(256).
001100   03 FILLER                     PIC X(04)     VALUE SPACE.
