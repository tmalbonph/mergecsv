000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61M001.
000400 AUTHOR.        DE LUCA.
000500 INSTALLATION.  SISTEMI INFORMATIVI - AREA AUTORIZZAZIONI.
000600 DATE-WRITTEN.  09/28/1992.
000700 DATE-COMPILED.
000800 SECURITY.      NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X61M001
001100* **++ programma principale della suite MERGE CSV: legge le
001200* **++ intestazioni di TEMPLATE, INPUT-A e INPUT-B, costruisce la
001300* **++ mappa colonna-per-colonna, poi accoppia riga per riga (in
001400* **++ lock-step, non per chiave) i due file di ingresso e scrive
001500* **++ il file CSV unito secondo l'ordine colonne del TEMPLATE
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*----------------------------------------------------------------
001900* 09/28/1992 DE LUCA   MI0242 PRIMA STESURA, DERIVATO DA X60I001
002000* 09/28/1992 DE LUCA-2        E DA X60DTS01 (APERTURA FILE)
002100* 10/05/1992 DE LUCA   MI0242 APERTURA TEMPLATE/INPUT/OUTPUT
002200* 10/12/1992 DE LUCA   MI0242 CICLO MERGE IN LOCK-STEP A/B
002300* 10/20/1992 DE LUCA   MI0242 REGOLA SELEZIONE COLONNA PIU' LUNGA
002400* 11/02/1992 DE LUCA   MI0242 SCARTO COPPIE CON COLONNE INSUFF.
002500* 11/16/1992 ALAIMO    MI0243 REVISIONE INCROCIATA, OK
002600* 03/22/1994 DE LUCA   MI0403 LOG AVANZAMENTO OGNI 1024 RECORD
002700* 08/14/1995 DE LUCA   MI0490 TOLTA RILETTURA TEMPLATE DOPO CLOSE
002800* 01/08/1998 DE LUCA   MI0692 REVISIONE ANNO 2000 - NESSUNA DATA
002900* 01/08/1998 DE LUCA-2        TRATTATA IN QUESTO PROGRAMMA
003000* 03/15/1999 ALAIMO    MI0712 VERIFICA FINALE ANNO 2000 - OK
003100* 07/11/2003 DE LUCA   MI0956 SCRITTURA OUTPUT RIGA PER RIGA,
003200* 07/11/2003 DE LUCA-2        SENZA ACCUMULO IN BUFFER INTERMEDIO
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     CLASS WK-ALWAYS-NUMERIC IS '0' THRU '9'.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TMPL ASSIGN TO TMPL
004500         ORGANIZATION LINE SEQUENTIAL
004600         FILE STATUS TMPL-FS.
004700     SELECT INPA ASSIGN TO INPA
004800         ORGANIZATION LINE SEQUENTIAL
004900         FILE STATUS INPA-FS.
005000     SELECT INPB ASSIGN TO INPB
005100         ORGANIZATION LINE SEQUENTIAL
005200         FILE STATUS INPB-FS.
005300     SELECT OUTP ASSIGN TO OUTP
005400         ORGANIZATION LINE SEQUENTIAL
005500         FILE STATUS OUTP-FS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000* il TEMPLATE serve solo per la riga di intestazione (CHANGE LOG
006100* 08/14/1995 - non viene piu' riletto dopo la CLOSE)
006200 FD  TMPL
006300     RECORD IS VARYING IN SIZE FROM 1 TO 4100 CHARACTERS
006400         DEPENDING ON TMPL-LEN.
006500 01 TMPL-REC.
006600   03 TMPL-REC-TEXT              PIC X(4096).
006700   03 FILLER                     PIC X(04).
006800*
006900 FD  INPA
007000     RECORD IS VARYING IN SIZE FROM 1 TO 4100 CHARACTERS
007100         DEPENDING ON INPA-LEN.
007200 01 INPA-REC.
007300   03 INPA-REC-TEXT              PIC X(4096).
007400   03 FILLER                     PIC X(04).
007500*
007600 FD  INPB
007700     RECORD IS VARYING IN SIZE FROM 1 TO 4100 CHARACTERS
007800         DEPENDING ON INPB-LEN.
007900 01 INPB-REC.
008000   03 INPB-REC-TEXT              PIC X(4096).
008100   03 FILLER                     PIC X(04).
008200*
008300 FD  OUTP
008400     RECORD IS VARYING IN SIZE FROM 1 TO 4100 CHARACTERS
008500         DEPENDING ON OUTP-LEN.
008600 01 OUTP-REC.
008700   03 OUTP-REC-TEXT              PIC X(4096).
008800   03 FILLER                     PIC X(04).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01 WK-LITERALS.
009300   03 CC-COMMA                PIC X(1)   VALUE ','.
009400*
009500* lunghezze effettive lette/scritte, pilotano le FD RECORD IS
009600* VARYING DEPENDING ON sopra - il run-time le imposta in lettura
009700* e noi le impostiamo prima di ogni scrittura
009800 01 WK-REC-LENGTHS.
009900   03 TMPL-LEN                PIC 9(4) COMP VALUE ZERO.
010000   03 INPA-LEN                PIC 9(4) COMP VALUE ZERO.
010100   03 INPB-LEN                PIC 9(4) COMP VALUE ZERO.
010200   03 OUTP-LEN                PIC 9(4) COMP VALUE ZERO.
010300   03 FILLER                  PIC X(04)     VALUE SPACE.
010400*
010500* stato FILE STATUS per ciascun file, con gli 88 OK/EOF usuali
010600* della suite (vedi X60DTS01)
010700 01 WK-FILE-STATUSES.
010800   03 TMPL-FS                 PIC XX VALUE '00'.
010900     88 TMPL-OK                      VALUE '00'.
011000     88 TMPL-EOF                     VALUE '10'.
011100   03 INPA-FS                 PIC XX VALUE '00'.
011200     88 INPA-OK                      VALUE '00'.
011300     88 INPA-EOF                     VALUE '10'.
011400   03 INPB-FS                 PIC XX VALUE '00'.
011500     88 INPB-OK                      VALUE '00'.
011600     88 INPB-EOF                     VALUE '10'.
011700   03 OUTP-FS                 PIC XX VALUE '00'.
011800     88 OUTP-OK                      VALUE '00'.
011900   03 FILLER                  PIC X(04)     VALUE SPACE.
012000*
012100* aree riga grezza per TEMPLATE/INPUT-A/INPUT-B, stessa forma
012200* della copy X61MCSV ma con nomi distinti (il CALL le accoppia
012300* per posizione, non per nome, come ogni CALL della suite X60)
012400 01 WK-TMPL-LINE.
012500   03 WK-TMPL-LINE-TEXT          PIC X(4096) VALUE SPACE.
012600   03 WK-TMPL-LINE-LENGTH        PIC 9(4) COMP VALUE ZERO.
012700   03 FILLER                     PIC X(08)   VALUE SPACE.
012800 01 WK-A-LINE.
012900   03 WK-A-LINE-TEXT             PIC X(4096) VALUE SPACE.
013000   03 WK-A-LINE-LENGTH           PIC 9(4) COMP VALUE ZERO.
013100   03 FILLER                     PIC X(08)   VALUE SPACE.
013200 01 WK-B-LINE.
013300   03 WK-B-LINE-TEXT             PIC X(4096) VALUE SPACE.
013400   03 WK-B-LINE-LENGTH           PIC 9(4) COMP VALUE ZERO.
013500   03 FILLER                     PIC X(08)   VALUE SPACE.
013600*
013700* tabelle campi scomposti per TEMPLATE/INPUT-A/INPUT-B, stessa
013800* forma della copy X61MFLD (il TEMPLATE la usa solo per costruire
013900* l'elenco colonne in uscita, poi non serve piu')
014000 01 WK-TMPL-FIELDS.
014100   03 WK-TMPL-FIELD-COUNT        PIC 9(3) COMP VALUE ZERO.
014200   03 WK-TMPL-FIELD-TB.
014300     05 WK-TMPL-FIELD-ENTRY OCCURS 0 TO 50
014400                        DEPENDING ON WK-TMPL-FIELD-COUNT.
014500       10 WK-TMPL-FIELD-VALUE-LEN  PIC 9(3) COMP.
014600       10 WK-TMPL-FIELD-VALUE      PIC X(256).
014700   03 FILLER                     PIC X(04)   VALUE SPACE.
014800 01 WK-A-FIELDS.
014900   03 WK-A-FIELD-COUNT           PIC 9(3) COMP VALUE ZERO.
015000   03 WK-A-FIELD-TB.
015100     05 WK-A-FIELD-ENTRY OCCURS 0 TO 50
015200                        DEPENDING ON WK-A-FIELD-COUNT.
015300       10 WK-A-FIELD-VALUE-LEN     PIC 9(3) COMP.
015400       10 WK-A-FIELD-VALUE         PIC X(256).
015500   03 FILLER                     PIC X(04)   VALUE SPACE.
015600 01 WK-B-FIELDS.
015700   03 WK-B-FIELD-COUNT           PIC 9(3) COMP VALUE ZERO.
015800   03 WK-B-FIELD-TB.
015900     05 WK-B-FIELD-ENTRY OCCURS 0 TO 50
016000                        DEPENDING ON WK-B-FIELD-COUNT.
016100       10 WK-B-FIELD-VALUE-LEN     PIC 9(3) COMP.
016200       10 WK-B-FIELD-VALUE         PIC X(256).
016300   03 FILLER                     PIC X(04)   VALUE SPACE.
016400*
016500* colonne dell'intestazione di INPUT-A/INPUT-B, salvate una sola
016600* volta dopo la lettura intestazione (regola 3 - la tabella dei
016700* campi sopra viene poi sovrascritta riga dopo riga dal ciclo)
016800 01 WK-HEADER-COL-COUNTS.
016900   03 WK-A-HDR-COL-COUNT         PIC 9(3) COMP VALUE ZERO.
017000   03 WK-B-HDR-COL-COUNT         PIC 9(3) COMP VALUE ZERO.
017100   03 FILLER                     PIC X(04)   VALUE SPACE.
017200*
017300* mappa colonne di uscita e area di ricerca/esito condivise con
017400* X61H001/X61T001 - qui sono possedute direttamente (il
017500* programma principale non le riceve da nessun chiamante)
017600 COPY X61MHDR.
017700 COPY X61MSCH.
017800 COPY X61MCR.
017900*
018000* lunghezza di ciascun nome colonna del TEMPLATE, parallela a
018100* X61-OUT-COL-NAME della copy X61MHDR (la copy non porta una
018200* lunghezza propria, la ricaviamo qui al momento della tokenizza-
018300* zione del TEMPLATE e la riusiamo in BUILD-COLUMN-MAP)
018400 01 WK-OUT-COL-LENGTHS.
018500   03 WK-OUT-COL-LEN-TB.
018600     05 WK-OUT-COL-LEN-ENTRY  PIC 9(3) COMP
018700                        OCCURS 0 TO 50
018800                        DEPENDING ON X61-OUT-COL-COUNT.
018900   03 FILLER                     PIC X(04)   VALUE SPACE.
019000*
019100 01 WK-COUNTERS.
019200   03 MERGED-COUNT               PIC 9(7) COMP VALUE ZERO.
019300   03 IGNORED-COUNT              PIC 9(7) COMP VALUE ZERO.
019400   03 WK-PROGRESS-INTERVAL       PIC 9(7) COMP VALUE 1024.
019500   03 WK-PROGRESS-QUOT           PIC 9(7) COMP VALUE ZERO.
019600   03 WK-PROGRESS-REM            PIC 9(7) COMP VALUE ZERO.
019700   03 FILLER                     PIC X(04)     VALUE SPACE.
019800*
019900* vista numerica/testo del contatore di avanzamento, usata solo
020000* nella DISPLAY ogni 1024 record (CHANGE LOG 03/22/1994)
020100 01 WK-PROGRESS-FMT-AREA.
020200   03 PROGRESS-COUNT-N           PIC 9(7).
020300   03 PROGRESS-COUNT-X REDEFINES PROGRESS-COUNT-N
020400                                  PIC X(7).
020500*
020600* stesso trattamento per i due totali del riepilogo finale
020700* (regola 8 - riga di riepilogo a fine run)
020800 01 WK-SUMMARY-FMT-AREA.
020900   03 SUMMARY-MERGED-N           PIC 9(7).
021000   03 SUMMARY-MERGED-X REDEFINES SUMMARY-MERGED-N
021100                                  PIC X(7).
021200   03 SUMMARY-IGNORED-N          PIC 9(7).
021300   03 SUMMARY-IGNORED-X REDEFINES SUMMARY-IGNORED-N
021400                                  PIC X(7).
021500*
021600 01 WK-RUN-STATE.
021700   03 RUN-DONE-SW             PIC X(1) VALUE 'N'.
021800     88 X61-RUN-DONE                   VALUE 'Y'.
021900     88 X61-RUN-NOT-DONE               VALUE 'N'.
022000   03 PAIR-SUFFICIENT-SW      PIC X(1) VALUE 'Y'.
022100     88 PAIR-SUFFICIENT               VALUE 'Y'.
022200     88 PAIR-NOT-SUFFICIENT           VALUE 'N'.
022300   03 FILLER                  PIC X(04)     VALUE SPACE.
022400*
022500* etichetta del file in gioco al momento di un errore fatale
022600* (intestazione non valida o errore di I/O), usata nei paragrafi
022700* RAISE-nn sotto come nel RAISE-* di X60I001
022800 01 WK-ERROR-CONTEXT.
022900   03 WK-HDR-FILE-TAG         PIC X(8)  VALUE SPACE.
023000   03 WK-LAST-FS              PIC XX    VALUE SPACE.
023100   03 FILLER                  PIC X(04)     VALUE SPACE.
023200*
023300* riga unita in costruzione, prima di essere scaricata nella FD
023400* di OUTP (regola 6 - niente re-escaping, solo concatenazione)
023500 01 WK-OUT-LINE.
023600   03 WK-OUT-LINE-TEXT        PIC X(4096) VALUE SPACE.
023700   03 WK-OUT-LINE-LENGTH      PIC 9(4) COMP VALUE ZERO.
023800   03 FILLER                  PIC X(08)     VALUE SPACE.
023900*
024000 01 WK-SEL-VALUE-AREA.
024100   03 WK-SEL-VALUE            PIC X(256) VALUE SPACE.
024200   03 WK-SEL-VALUE-LEN        PIC 9(3) COMP VALUE ZERO.
024300*
024400 01 WK-SUBSCRIPTS.
024500   03 COL-IDX                 PIC 9(3) COMP VALUE 1.
024600   03 WK-A-IDX                PIC 9(3) COMP VALUE 0.
024700   03 WK-B-IDX                PIC 9(3) COMP VALUE 0.
024800   03 WK-OUT-POS               PIC 9(4) COMP VALUE 1.
024900   03 FILLER                  PIC X(04)     VALUE SPACE.
025000*
025100**
025200 PROCEDURE DIVISION.
025300*
025400 BEGIN.
025500*
025600     PERFORM INITIALIZATION.
025700*
025800* ciclo principale in lock-step, si ferma al primo dei due
025900* ingressi che finisce o produce una riga non valida (regola 2)
026000     PERFORM MAIN-MERGE-LOOP THRU MAIN-MERGE-LOOP-EXIT
026100         UNTIL X61-RUN-DONE.
026200*
026300     PERFORM FINISH-RUN.
026400*
026500     GOBACK.
026600*
026700*----------------------------------------------------------------
026800 INITIALIZATION.
026900*
027000     MOVE ZERO                           TO MERGED-COUNT.
027100     MOVE ZERO                           TO IGNORED-COUNT.
027200     SET X61-RUN-NOT-DONE                 TO TRUE.
027300*
027400     PERFORM OPEN-TEMPLATE-FILE.
027500     PERFORM READ-TEMPLATE-HEADER.
027600     PERFORM CLOSE-TEMPLATE-FILE.
027700*
027800     PERFORM OPEN-INPUT-A-FILE.
027900     PERFORM READ-INPUT-A-HEADER.
028000*
028100     PERFORM OPEN-INPUT-B-FILE.
028200     PERFORM READ-INPUT-B-HEADER.
028300*
028400     PERFORM OPEN-OUTPUT-FILE.
028500     PERFORM WRITE-OUTPUT-HEADER.
028600*
028700     PERFORM BUILD-COLUMN-MAP.
028800*
028900*----------------------------------------------------------------
029000 OPEN-TEMPLATE-FILE.
029100*
029200     OPEN INPUT TMPL.
029300     IF NOT TMPL-OK
029400        MOVE 'TEMPLATE'                   TO WK-HDR-FILE-TAG
029500        MOVE TMPL-FS                       TO WK-LAST-FS
029600        PERFORM RAISE-12-FILE-STATUS-ERROR
029700     END-IF.
029800*
029900*----------------------------------------------------------------
030000 CLOSE-TEMPLATE-FILE.
030100*
030200* il TEMPLATE serve solo per l'intestazione (CHANGE LOG
030300* 08/14/1995) - chiuso subito, non viene piu' riaperto
030400     CLOSE TMPL.
030500*
030600*----------------------------------------------------------------
030700 OPEN-INPUT-A-FILE.
030800*
030900     OPEN INPUT INPA.
031000     IF NOT INPA-OK
031100        MOVE 'INPUT-A'                     TO WK-HDR-FILE-TAG
031200        MOVE INPA-FS                       TO WK-LAST-FS
031300        PERFORM RAISE-12-FILE-STATUS-ERROR
031400     END-IF.
031500*
031600*----------------------------------------------------------------
031700 OPEN-INPUT-B-FILE.
031800*
031900     OPEN INPUT INPB.
032000     IF NOT INPB-OK
032100        MOVE 'INPUT-B'                     TO WK-HDR-FILE-TAG
032200        MOVE INPB-FS                       TO WK-LAST-FS
032300        PERFORM RAISE-12-FILE-STATUS-ERROR
032400     END-IF.
032500*
032600*----------------------------------------------------------------
032700 OPEN-OUTPUT-FILE.
032800*
032900* OPEN OUTPUT su LINE SEQUENTIAL ricrea il file da zero, come
033000* richiesto (un file preesistente allo stesso path viene perso)
033100     OPEN OUTPUT OUTP.
033200     IF NOT OUTP-OK
033300        MOVE 'OUTPUT'                       TO WK-HDR-FILE-TAG
033400        MOVE OUTP-FS                        TO WK-LAST-FS
033500        PERFORM RAISE-12-FILE-STATUS-ERROR
033600     END-IF.
033700*
033800*----------------------------------------------------------------
033900* legge l'unica riga che interessa del TEMPLATE, la tokenizza e
034000* ne ricava l'elenco colonne in uscita (regola 1 - intestazione)
034100 READ-TEMPLATE-HEADER.
034200*
034300     READ TMPL.
034400     IF NOT TMPL-OK AND NOT TMPL-EOF
034500        MOVE 'TEMPLATE'                    TO WK-HDR-FILE-TAG
034600        MOVE TMPL-FS                       TO WK-LAST-FS
034700        PERFORM RAISE-12-FILE-STATUS-ERROR
034800     END-IF.
034900*
035000     IF TMPL-EOF
035100        MOVE SPACE                         TO WK-TMPL-LINE-TEXT
035200        MOVE ZERO                          TO WK-TMPL-LINE-LENGTH
035300     ELSE
035400        MOVE TMPL-REC-TEXT                 TO WK-TMPL-LINE-TEXT
035500        MOVE TMPL-LEN                      TO WK-TMPL-LINE-LENGTH
035600     END-IF.
035700*
035800     MOVE 'TEMPLATE'                       TO WK-HDR-FILE-TAG.
035900     IF WK-TMPL-LINE-LENGTH < 3
036000        PERFORM RAISE-10-BAD-HEADER-ERROR
036100     END-IF.
036200*
036300     CALL 'X61T001' USING WK-TMPL-LINE WK-TMPL-FIELDS
036400                           X61-MSG-RESULT.
036500     PERFORM CHECK-CALL-RESULT.
036600*
036700     IF WK-TMPL-FIELD-COUNT < 2
036800        PERFORM RAISE-10-BAD-HEADER-ERROR
036900     END-IF.
037000*
037100     PERFORM BUILD-OUTPUT-COLUMN-NAMES.
037200*
037300*----------------------------------------------------------------
037400* travasa i campi della riga TEMPLATE gia' tokenizzata nella
037500* copy X61MHDR (X61-OUT-COL-NAME) e ne salva la lunghezza in
037600* WK-OUT-COL-LEN-ENTRY per il confronto in BUILD-COLUMN-MAP
037700 BUILD-OUTPUT-COLUMN-NAMES.
037800*
037900     MOVE WK-TMPL-FIELD-COUNT              TO X61-OUT-COL-COUNT.
038000     MOVE 1                                TO COL-IDX.
038100*
038200     PERFORM COPY-ONE-COLUMN-NAME THRU COPY-ONE-COLUMN-NAME-EXIT
038300         UNTIL COL-IDX > X61-OUT-COL-COUNT.
038400*
038500*----------------------------------------------------------------
038600 COPY-ONE-COLUMN-NAME.
038700*
038800     MOVE WK-TMPL-FIELD-VALUE (COL-IDX)
038900         TO X61-OUT-COL-NAME (COL-IDX).
039000     MOVE WK-TMPL-FIELD-VALUE-LEN (COL-IDX)
039100         TO WK-OUT-COL-LEN-ENTRY (COL-IDX).
039200     MOVE ZERO                             TO X61-A-COL-INDEX
039300                                               (COL-IDX).
039400     MOVE ZERO                             TO X61-B-COL-INDEX
039500                                               (COL-IDX).
039600     ADD 1                                 TO COL-IDX.
039700*
039800 COPY-ONE-COLUMN-NAME-EXIT.
039900     EXIT.
040000*
040100*----------------------------------------------------------------
040200* legge l'intestazione di INPUT-A; il file resta aperto, la
040300* lettura dati inizia dal ciclo principale
040400 READ-INPUT-A-HEADER.
040500*
040600     READ INPA.
040700     IF NOT INPA-OK AND NOT INPA-EOF
040800        MOVE 'INPUT-A'                     TO WK-HDR-FILE-TAG
040900        MOVE INPA-FS                       TO WK-LAST-FS
041000        PERFORM RAISE-12-FILE-STATUS-ERROR
041100     END-IF.
041200*
041300     IF INPA-EOF
041400        MOVE SPACE                         TO WK-A-LINE-TEXT
041500        MOVE ZERO                          TO WK-A-LINE-LENGTH
041600     ELSE
041700        MOVE INPA-REC-TEXT                 TO WK-A-LINE-TEXT
041800        MOVE INPA-LEN                      TO WK-A-LINE-LENGTH
041900     END-IF.
042000*
042100     MOVE 'INPUT-A'                        TO WK-HDR-FILE-TAG.
042200     IF WK-A-LINE-LENGTH < 3
042300        PERFORM RAISE-10-BAD-HEADER-ERROR
042400     END-IF.
042500*
042600     CALL 'X61T001' USING WK-A-LINE WK-A-FIELDS X61-MSG-RESULT.
042700     PERFORM CHECK-CALL-RESULT.
042800*
042900     IF WK-A-FIELD-COUNT < 2
043000        PERFORM RAISE-10-BAD-HEADER-ERROR
043100     END-IF.
043200*
043300     MOVE WK-A-FIELD-COUNT                 TO WK-A-HDR-COL-COUNT.
043400*
043500*----------------------------------------------------------------
043600 READ-INPUT-B-HEADER.
043700*
043800     READ INPB.
043900     IF NOT INPB-OK AND NOT INPB-EOF
044000        MOVE 'INPUT-B'                     TO WK-HDR-FILE-TAG
044100        MOVE INPB-FS                       TO WK-LAST-FS
044200        PERFORM RAISE-12-FILE-STATUS-ERROR
044300     END-IF.
044400*
044500     IF INPB-EOF
044600        MOVE SPACE                         TO WK-B-LINE-TEXT
044700        MOVE ZERO                          TO WK-B-LINE-LENGTH
044800     ELSE
044900        MOVE INPB-REC-TEXT                 TO WK-B-LINE-TEXT
045000        MOVE INPB-LEN                      TO WK-B-LINE-LENGTH
045100     END-IF.
045200*
045300     MOVE 'INPUT-B'                        TO WK-HDR-FILE-TAG.
045400     IF WK-B-LINE-LENGTH < 3
045500        PERFORM RAISE-10-BAD-HEADER-ERROR
045600     END-IF.
045700*
045800     CALL 'X61T001' USING WK-B-LINE WK-B-FIELDS X61-MSG-RESULT.
045900     PERFORM CHECK-CALL-RESULT.
046000*
046100     IF WK-B-FIELD-COUNT < 2
046200        PERFORM RAISE-10-BAD-HEADER-ERROR
046300     END-IF.
046400*
046500     MOVE WK-B-FIELD-COUNT                 TO WK-B-HDR-COL-COUNT.
046600*
046700*----------------------------------------------------------------
046800* la riga di intestazione del TEMPLATE va scritta cosi' com'e',
046900* non ricostruita dai campi scomposti
047000 WRITE-OUTPUT-HEADER.
047100*
047200     MOVE WK-TMPL-LINE-TEXT                TO OUTP-REC-TEXT.
047300     MOVE WK-TMPL-LINE-LENGTH               TO OUTP-LEN.
047400     WRITE OUTP-REC.
047500     IF NOT OUTP-OK
047600        MOVE 'OUTPUT'                       TO WK-HDR-FILE-TAG
047700        MOVE OUTP-FS                        TO WK-LAST-FS
047800        PERFORM RAISE-12-FILE-STATUS-ERROR
047900     END-IF.
048000*
048100*----------------------------------------------------------------
048200* per ogni colonna del TEMPLATE cerca la posizione omonima tra
048300* le colonne di INPUT-A e di INPUT-B (X61H001, nessun errore se
048400* assente - lo decide SELECT-COLUMN-VALUE piu' avanti)
048500 BUILD-COLUMN-MAP.
048600*
048700     MOVE 1                                TO COL-IDX.
048800*
048900     PERFORM BUILD-ONE-COLUMN-MAP-ENTRY
049000         THRU BUILD-ONE-COLUMN-MAP-ENTRY-EXIT
049100         UNTIL COL-IDX > X61-OUT-COL-COUNT.
049200*
049300*----------------------------------------------------------------
049400 BUILD-ONE-COLUMN-MAP-ENTRY.
049500*
049600     MOVE X61-OUT-COL-NAME (COL-IDX)        TO X61-SEARCH-KEY.
049700     MOVE WK-OUT-COL-LEN-ENTRY (COL-IDX)
049800         TO X61-SEARCH-KEY-LEN.
049900*
050000     CALL 'X61H001' USING WK-A-FIELDS X61-COLUMN-SEARCH
050100                           X61-MSG-RESULT.
050200     PERFORM CHECK-CALL-RESULT.
050300     MOVE X61-FOUND-POS                     TO X61-A-COL-INDEX
050400                                                (COL-IDX).
050500*
050600     MOVE X61-OUT-COL-NAME (COL-IDX)        TO X61-SEARCH-KEY.
050700     MOVE WK-OUT-COL-LEN-ENTRY (COL-IDX)
050800         TO X61-SEARCH-KEY-LEN.
050900*
051000     CALL 'X61H001' USING WK-B-FIELDS X61-COLUMN-SEARCH
051100                           X61-MSG-RESULT.
051200     PERFORM CHECK-CALL-RESULT.
051300     MOVE X61-FOUND-POS                     TO X61-B-COL-INDEX
051400                                                (COL-IDX).
051500*
051600     ADD 1                                  TO COL-IDX.
051700*
051800 BUILD-ONE-COLUMN-MAP-ENTRY-EXIT.
051900     EXIT.
052000*
052100*----------------------------------------------------------------
052200* un'iterazione del ciclo principale: legge una riga da ciascun
052300* ingresso in lock-step, conta il tentativo, verifica la suffi-
052400* cienza colonne (regola 3) e scrive la riga unita (regola 4)
052500 MAIN-MERGE-LOOP.
052600*
052700     PERFORM READ-NEXT-A-LINE.
052800     IF X61-RUN-DONE
052900        GO TO MAIN-MERGE-LOOP-EXIT
053000     END-IF.
053100*
053200     PERFORM READ-NEXT-B-LINE.
053300     IF X61-RUN-DONE
053400        GO TO MAIN-MERGE-LOOP-EXIT
053500     END-IF.
053600*
053700     PERFORM COUNT-MERGE-ATTEMPT.
053800*
053900     PERFORM CHECK-COLUMN-SUFFICIENCY.
054000     IF PAIR-NOT-SUFFICIENT
054100        ADD 1                               TO IGNORED-COUNT
054200        GO TO MAIN-MERGE-LOOP-EXIT
054300     END-IF.
054400*
054500     PERFORM BUILD-MERGED-LINE.
054600     PERFORM WRITE-MERGED-LINE.
054700*
054800 MAIN-MERGE-LOOP-EXIT.
054900     EXIT.
055000*
055100*----------------------------------------------------------------
055200* regola 2 - una riga dati mancante, troppo corta o che non
055300* tokenizza in almeno 2 campi e' fine utile dell'ingresso, non
055400* un errore: il ciclo si ferma senza diagnosticare nulla
055500 READ-NEXT-A-LINE.
055600*
055700     READ INPA.
055800     IF NOT INPA-OK AND NOT INPA-EOF
055900        MOVE 'INPUT-A'                      TO WK-HDR-FILE-TAG
056000        MOVE INPA-FS                        TO WK-LAST-FS
056100        PERFORM RAISE-12-FILE-STATUS-ERROR
056200     END-IF.
056300*
056400     IF INPA-EOF
056500        SET X61-RUN-DONE                     TO TRUE
056600        GO TO READ-NEXT-A-LINE-EXIT
056700     END-IF.
056800*
056900     MOVE INPA-REC-TEXT                     TO WK-A-LINE-TEXT.
057000     MOVE INPA-LEN                          TO WK-A-LINE-LENGTH.
057100*
057200     IF WK-A-LINE-LENGTH < 2
057300        SET X61-RUN-DONE                     TO TRUE
057400        GO TO READ-NEXT-A-LINE-EXIT
057500     END-IF.
057600*
057700     CALL 'X61T001' USING WK-A-LINE WK-A-FIELDS X61-MSG-RESULT.
057800     PERFORM CHECK-CALL-RESULT.
057900*
058000     IF WK-A-FIELD-COUNT < 2
058100        SET X61-RUN-DONE                     TO TRUE
058200     END-IF.
058300*
058400 READ-NEXT-A-LINE-EXIT.
058500     EXIT.
058600*
058700*----------------------------------------------------------------
058800 READ-NEXT-B-LINE.
058900*
059000     READ INPB.
059100     IF NOT INPB-OK AND NOT INPB-EOF
059200        MOVE 'INPUT-B'                      TO WK-HDR-FILE-TAG
059300        MOVE INPB-FS                        TO WK-LAST-FS
059400        PERFORM RAISE-12-FILE-STATUS-ERROR
059500     END-IF.
059600*
059700     IF INPB-EOF
059800        SET X61-RUN-DONE                     TO TRUE
059900        GO TO READ-NEXT-B-LINE-EXIT
060000     END-IF.
060100*
060200     MOVE INPB-REC-TEXT                     TO WK-B-LINE-TEXT.
060300     MOVE INPB-LEN                          TO WK-B-LINE-LENGTH.
060400*
060500     IF WK-B-LINE-LENGTH < 2
060600        SET X61-RUN-DONE                     TO TRUE
060700        GO TO READ-NEXT-B-LINE-EXIT
060800     END-IF.
060900*
061000     CALL 'X61T001' USING WK-B-LINE WK-B-FIELDS X61-MSG-RESULT.
061100     PERFORM CHECK-CALL-RESULT.
061200*
061300     IF WK-B-FIELD-COUNT < 2
061400        SET X61-RUN-DONE                     TO TRUE
061500     END-IF.
061600*
061700 READ-NEXT-B-LINE-EXIT.
061800     EXIT.
061900*
062000*----------------------------------------------------------------
062100* regola 8 - il conteggio tentativi cresce anche per le coppie
062200* che verranno poi scartate in CHECK-COLUMN-SUFFICIENCY
062300 COUNT-MERGE-ATTEMPT.
062400*
062500     ADD 1                                  TO MERGED-COUNT.
062600     PERFORM PROGRESS-LOG-CHECK.
062700*
062800*----------------------------------------------------------------
062900 PROGRESS-LOG-CHECK.
063000*
063100     DIVIDE MERGED-COUNT BY WK-PROGRESS-INTERVAL
063200         GIVING WK-PROGRESS-QUOT
063300         REMAINDER WK-PROGRESS-REM.
063400*
063500     IF WK-PROGRESS-REM = ZERO
063600        MOVE MERGED-COUNT                    TO PROGRESS-COUNT-N
063700        DISPLAY 'X61M001 - AVANZAMENTO: ' PROGRESS-COUNT-X
063800                ' RECORD ELABORATI'
063900     END-IF.
064000*
064100*----------------------------------------------------------------
064200* regola 3 - scritta solo se entrambi i lati hanno almeno tanti
064300* campi quanti la propria intestazione ne dichiarava
064400 CHECK-COLUMN-SUFFICIENCY.
064500*
064600     SET PAIR-SUFFICIENT                     TO TRUE.
064700*
064800     IF WK-A-FIELD-COUNT < WK-A-HDR-COL-COUNT
064900        SET PAIR-NOT-SUFFICIENT               TO TRUE
065000     END-IF.
065100*
065200     IF WK-B-FIELD-COUNT < WK-B-HDR-COL-COUNT
065300        SET PAIR-NOT-SUFFICIENT               TO TRUE
065400     END-IF.
065500*
065600*----------------------------------------------------------------
065700* costruisce la riga unita colonna per colonna, nell'ordine del
065800* TEMPLATE, separando con virgola (nessuna prima della prima
065900* colonna) - regola 6, nessun nuovo escaping in questa fase
066000 BUILD-MERGED-LINE.
066100*
066200     MOVE SPACE                              TO WK-OUT-LINE-TEXT.
066300     MOVE 1                                  TO WK-OUT-POS.
066400     MOVE 1                                  TO COL-IDX.
066500*
066600     PERFORM BUILD-ONE-OUTPUT-COLUMN
066700         THRU BUILD-ONE-OUTPUT-COLUMN-EXIT
066800         UNTIL COL-IDX > X61-OUT-COL-COUNT.
066900*
067000     COMPUTE WK-OUT-LINE-LENGTH = WK-OUT-POS - 1.
067100*
067200*----------------------------------------------------------------
067300 BUILD-ONE-OUTPUT-COLUMN.
067400*
067500     IF COL-IDX > 1
067600        STRING CC-COMMA DELIMITED BY SIZE
067700            INTO WK-OUT-LINE-TEXT POINTER WK-OUT-POS
067800        END-STRING
067900     END-IF.
068000*
068100     PERFORM SELECT-COLUMN-VALUE.
068200*
068300     IF WK-SEL-VALUE-LEN > 0
068400        STRING WK-SEL-VALUE (1:WK-SEL-VALUE-LEN)
068500                                         DELIMITED BY SIZE
068600            INTO WK-OUT-LINE-TEXT POINTER WK-OUT-POS
068700        END-STRING
068800     END-IF.
068900*
069000     ADD 1                                   TO COL-IDX.
069100*
069200 BUILD-ONE-OUTPUT-COLUMN-EXIT.
069300     EXIT.
069400*
069500*----------------------------------------------------------------
069600* regola 4 - assenti entrambi: campo vuoto; presente solo in un
069700* lato: quel valore; presenti in entrambi: vince la stringa piu'
069800* lunga, una stringa vuota non vince mai sull'altro lato
069900 SELECT-COLUMN-VALUE.
070000*
070100     MOVE X61-A-COL-INDEX (COL-IDX)          TO WK-A-IDX.
070200     MOVE X61-B-COL-INDEX (COL-IDX)          TO WK-B-IDX.
070300     MOVE SPACE                              TO WK-SEL-VALUE.
070400     MOVE ZERO                               TO WK-SEL-VALUE-LEN.
070500*
070600     IF WK-A-IDX = ZERO AND WK-B-IDX = ZERO
070700        GO TO SELECT-COLUMN-VALUE-EXIT
070800     END-IF.
070900*
071000     IF WK-B-IDX = ZERO
071100        MOVE WK-A-FIELD-VALUE-LEN (WK-A-IDX)
071200            TO WK-SEL-VALUE-LEN
071300        MOVE WK-A-FIELD-VALUE (WK-A-IDX)      TO WK-SEL-VALUE
071400        GO TO SELECT-COLUMN-VALUE-EXIT
071500     END-IF.
071600*
071700     IF WK-A-IDX = ZERO
071800        MOVE WK-B-FIELD-VALUE-LEN (WK-B-IDX)
071900            TO WK-SEL-VALUE-LEN
072000        MOVE WK-B-FIELD-VALUE (WK-B-IDX)      TO WK-SEL-VALUE
072100        GO TO SELECT-COLUMN-VALUE-EXIT
072200     END-IF.
072300*
072400     IF WK-A-FIELD-VALUE-LEN (WK-A-IDX) = ZERO
072500        MOVE WK-B-FIELD-VALUE-LEN (WK-B-IDX)
072600            TO WK-SEL-VALUE-LEN
072700        MOVE WK-B-FIELD-VALUE (WK-B-IDX)      TO WK-SEL-VALUE
072800     ELSE
072900        IF WK-B-FIELD-VALUE-LEN (WK-B-IDX) = ZERO
073000           MOVE WK-A-FIELD-VALUE-LEN (WK-A-IDX)
073100               TO WK-SEL-VALUE-LEN
073200           MOVE WK-A-FIELD-VALUE (WK-A-IDX)   TO WK-SEL-VALUE
073300        ELSE
073400           IF WK-A-FIELD-VALUE-LEN (WK-A-IDX)
073500                 NOT < WK-B-FIELD-VALUE-LEN (WK-B-IDX)
073600              MOVE WK-A-FIELD-VALUE-LEN (WK-A-IDX)
073700                  TO WK-SEL-VALUE-LEN
073800              MOVE WK-A-FIELD-VALUE (WK-A-IDX) TO WK-SEL-VALUE
073900           ELSE
074000              MOVE WK-B-FIELD-VALUE-LEN (WK-B-IDX)
074100                  TO WK-SEL-VALUE-LEN
074200              MOVE WK-B-FIELD-VALUE (WK-B-IDX) TO WK-SEL-VALUE
074300           END-IF
074400        END-IF
074500     END-IF.
074600*
074700 SELECT-COLUMN-VALUE-EXIT.
074800     EXIT.
074900*
075000*----------------------------------------------------------------
075100 WRITE-MERGED-LINE.
075200*
075300     MOVE WK-OUT-LINE-TEXT                  TO OUTP-REC-TEXT.
075400     MOVE WK-OUT-LINE-LENGTH                 TO OUTP-LEN.
075500     WRITE OUTP-REC.
075600     IF NOT OUTP-OK
075700        MOVE 'OUTPUT'                         TO WK-HDR-FILE-TAG
075800        MOVE OUTP-FS                          TO WK-LAST-FS
075900        PERFORM RAISE-12-FILE-STATUS-ERROR
076000     END-IF.
076100*
076200*----------------------------------------------------------------
076300* controllo di coerenza sul risultato delle CALL a X61T001 e
076400* X61H001 (come CHECK-CALL-RESULT in X60I001); i due sottopro-
076500* grammi non impostano oggi un esito diverso da zero, il
076600* controllo resta per simmetria con tutte le altre CALL della
076700* suite e copre un'eventuale estensione futura
076800 CHECK-CALL-RESULT.
076900*
077000     IF X61-MR-RESULT NOT = ZERO
077100        DISPLAY 'X61M001 - ERRORE DA SOTTOPROGRAMMA: '
077200                X61-MR-DESCRIPTION
077300        MOVE 14                              TO RETURN-CODE
077400        GOBACK
077500     END-IF.
077600*
077700*----------------------------------------------------------------
077800 RAISE-10-BAD-HEADER-ERROR.
077900*
078000     DISPLAY 'X61M001 - INTESTAZIONE NON VALIDA: '
078100             WK-HDR-FILE-TAG.
078200     MOVE 10                                 TO RETURN-CODE.
078300     GOBACK.
078400*
078500*----------------------------------------------------------------
078600 RAISE-12-FILE-STATUS-ERROR.
078700*
078800* controllo di coerenza sul codice FILE STATUS prima di fidarsi
078900* per la traccia diagnostica (come CLASS NUMVAL-VALID/FUNCTION
079000* NUMVAL in X60D001, qui sulla sola formattazione della traccia)
079100     IF WK-LAST-FS IS NOT WK-ALWAYS-NUMERIC
079200        DISPLAY 'X61M001 - FILE STATUS NON NUMERICO: '
079300                WK-LAST-FS
079400     END-IF.
079500*
079600     DISPLAY 'X61M001 - ERRORE I/O SU FILE: ' WK-HDR-FILE-TAG
079700             ' FILE STATUS=' WK-LAST-FS.
079800     MOVE 12                                 TO RETURN-CODE.
079900     GOBACK.
080000*
080100*----------------------------------------------------------------
080200* regola 8 - chiusura file e riga di riepilogo finale
080300 FINISH-RUN.
080400*
080500     CLOSE INPA.
080600     CLOSE INPB.
080700     CLOSE OUTP.
080800*
080900     PERFORM DISPLAY-RUN-SUMMARY.
081000*
081100*----------------------------------------------------------------
081200 DISPLAY-RUN-SUMMARY.
081300*
081400     MOVE MERGED-COUNT                       TO SUMMARY-MERGED-N.
081500     MOVE IGNORED-COUNT                      TO SUMMARY-IGNORED-N.
081600*
081700     DISPLAY 'X61M001 - RIEPILOGO: MERGED=' SUMMARY-MERGED-X
081800             ' IGNORED=' SUMMARY-IGNORED-X.
