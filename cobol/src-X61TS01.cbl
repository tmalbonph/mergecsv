000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61TS01.
000400 AUTHOR.        ALAIMO.
000500 INSTALLATION.  SISTEMI INFORMATIVI - AREA AUTORIZZAZIONI.
000600 DATE-WRITTEN.  09/21/1992.
000700 DATE-COMPILED.
000800 SECURITY.      NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X61TS01
001100* **++ suite di test per X61T001 (scomposizione riga CSV): legge
001200* **++ da TCIN un caso per record, richiama X61T001 sulla riga
001300* **++ campione e confronta il numero di campi ottenuto con quello
001400* **++ atteso dal caso di test
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700*----------------------------------------------------------------
001800* 09/21/1992 ALAIMO    MI0244 PRIMA STESURA, DERIVATO DA X60DTS01
001900* 09/24/1992 ALAIMO    MI0244 AGGIUNTO CONTROLLO "!" (DIVERSO DA)
002000* 10/14/1992 DE LUCA   MI0244 CASI DI TEST PER CAMPI RACCHIUSI
002100* 11/30/1993 ALAIMO    MI0355 CASI DI TEST LIMITE CAMPO 256 BYTE
002200* 01/07/1998 ALAIMO    MI0693 REVISIONE ANNO 2000 - NESSUNA DATA
002300* 01/07/1998 ALAIMO-2         TRATTATA IN QUESTO PROGRAMMA
002400* 03/12/1999 DE LUCA   MI0713 VERIFICA FINALE ANNO 2000 - OK
002500* 05/10/2000 ALAIMO    MI0831 AGGIUNTO CASO TEST LIMITE 50 CAMPI
002600* 05/10/2000 ALAIMO-2         PER RIGA (VEDI MI0091 DI X61T001)
002700* 09/03/2001 DE LUCA   MI0895 ECCEZIONE SU CALL ORA CONTATA COME
002800* 09/03/2001 DE LUCA-2        CASO FALLITO, NON PIU' IGNORATA
002900* 07/15/2003 ALAIMO    MI0958 NUOVI CASI TEST PER TRONCAMENTO TAB
003000* 07/15/2003 ALAIMO-2         FINALE (MI0955 DI X61T001)
003100* 07/18/2003 DE LUCA   MI0959 REVISIONE INCROCIATA SUITE, OK
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     CLASS WK-ALWAYS-NUMERIC IS '0' THRU '9'.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TCIN ASSIGN TO TCIN
004400         FILE STATUS TCIN-FS.
004500**
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900* un record per caso di test, formato fisso come gli altri file
005000* parametri della suite X60 (vedi X60DTS01)
005100 FD  TCIN  RECORDING F.
005200 01 TCIN-REC.
005300   03 TCIN-PARMS.
005400     05 TCIN-DESCRIPTION        PIC X(50) VALUE SPACE.
005500     05 FILLER                 PIC X     VALUE SPACE.
005600     05 TCIN-EXPECTED-CHECK    PIC X     VALUE SPACE.
005700       88 TCIN-EXPECTED-EQUAL              VALUE '='.
005800       88 TCIN-EXPECTED-NOT-EQUAL          VALUE '!'.
005900     05 FILLER                 PIC X     VALUE SPACE.
006000     05 TCIN-EXPECTED-FLD-CNT  PIC 9(03) VALUE ZERO.
006100     05 FILLER                 PIC X     VALUE SPACE.
006200     05 TCIN-LINE-LEN           PIC 9(04) VALUE ZERO.
006300     05 FILLER                 PIC X     VALUE SPACE.
006400   03 TCIN-LINE-TEXT            PIC X(256) VALUE SPACE.
006500   03 FILLER                   PIC X(705) VALUE SPACE.
006600*
006700 WORKING-STORAGE SECTION.
006800 01 WK-LITERALS.
006900   03 CC-TEST-SUBJECT         PIC X(08) VALUE 'X61T001'.
007000*
007100* riga campione e tabella campi nella stessa forma della copy
007200* X61MCSV/X61MFLD usata da X61T001 - qui posseduta direttamente,
007300* accoppiata per posizione sulla CALL come in X61M001
007400 01 WK-TEST-LINE.
007500   03 WK-TEST-LINE-TEXT        PIC X(4096) VALUE SPACE.
007600   03 WK-TEST-LINE-LENGTH      PIC 9(4) COMP VALUE ZERO.
007700   03 FILLER                  PIC X(08)  VALUE SPACE.
007800*
007900 01 WK-TEST-FIELDS.
008000   03 WK-TEST-FIELD-COUNT      PIC 9(3) COMP VALUE ZERO.
008100   03 WK-TEST-FIELD-TB.
008200     05 WK-TEST-FIELD-ENTRY OCCURS 0 TO 50
008300                        DEPENDING ON WK-TEST-FIELD-COUNT.
008400       10 WK-TEST-FIELD-VALUE-LEN PIC 9(3) COMP.
008500       10 WK-TEST-FIELD-VALUE     PIC X(256).
008600   03 FILLER                  PIC X(04)  VALUE SPACE.
008700*
008800 COPY X61MCR.
008900*
009000* vista numerica/testo della lunghezza riga campione, usata solo
009100* per il controllo di coerenza prima di impostare WK-TEST-LINE
009200* LENGTH (come WK-ALWAYS-NUMERIC in X61H001/X61M001)
009300 01 WK-CHECK-LEN-FMT-AREA.
009400   03 WK-CHECK-LEN-N           PIC 9(4).
009500   03 WK-CHECK-LEN-X REDEFINES WK-CHECK-LEN-N
009600                              PIC X(4).
009700*
009800* viste numerica/testo dei tre contatori, usate solo nelle
009900* DISPLAY di dettaglio e di riepilogo
010000 01 WK-TEST-CASE-CTR-FMT-AREA.
010100   03 TEST-CASE-CTR-N          PIC 9(5).
010200   03 TEST-CASE-CTR-X REDEFINES TEST-CASE-CTR-N
010300                              PIC X(5).
010400*
010500 01 WK-TEST-CASE-PASSED-FMT-AREA.
010600   03 TEST-CASE-PASSED-CTR-N   PIC 9(5).
010700   03 TEST-CASE-PASSED-CTR-X REDEFINES TEST-CASE-PASSED-CTR-N
010800                              PIC X(5).
010900*
011000 01 WK-TEST-CASE-FAILED-FMT-AREA.
011100   03 TEST-CASE-FAILED-CTR-N   PIC 9(5).
011200   03 TEST-CASE-FAILED-CTR-X REDEFINES TEST-CASE-FAILED-CTR-N
011300                              PIC X(5).
011400*
011500**
011600 LOCAL-STORAGE SECTION.
011700 01 LS-TEST-CASE-SWITCH       PIC X.
011800   88 TEST-CASE-PASSED          VALUE 'P'.
011900   88 TEST-CASE-FAILED          VALUE 'F'.
012000*
012100 01 LS-COUNTERS.
012200   03 TEST-CASE-CTR           PIC 9(5) COMP VALUE ZERO.
012300   03 TEST-CASE-PASSED-CTR    PIC 9(5) COMP VALUE ZERO.
012400   03 TEST-CASE-FAILED-CTR    PIC 9(5) COMP VALUE ZERO.
012500*
012600 01 LS-FILE-STATUSES.
012700   03 TCIN-FS                 PIC XX VALUE '00'.
012800     88 TCIN-OK                       VALUE '00'.
012900     88 TCIN-EOF                      VALUE '10'.
013000*
013100**
013200 PROCEDURE DIVISION.
013300*
013400 MAIN.
013500*
013600     DISPLAY ' ************** X61TS01 START **************'.
013700*
013800     PERFORM OPEN-TEST-CASES-FILE.
013900     PERFORM READ-TEST-CASES-FILE.
014000*
014100     PERFORM EXECUTE-ALL-TEST-CASES
014200         THRU EXECUTE-ALL-TEST-CASES-EXIT
014300         UNTIL TCIN-EOF.
014400*
014500     PERFORM CLOSE-TEST-CASES-FILE.
014600*
014700     PERFORM SHOW-STATISTICS.
014800*
014900     DISPLAY ' *************** X61TS01 END ***************'.
015000*
015100     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
015200        MOVE 12                        TO RETURN-CODE
015300     END-IF.
015400*
015500     GOBACK.
015600*
015700*----------------------------------------------------------------
015800 OPEN-TEST-CASES-FILE.
015900*
016000     OPEN INPUT TCIN.
016100*
016200     IF NOT TCIN-OK
016300        DISPLAY 'X61TS01 - ERRORE APERTURA TCIN - FS: ' TCIN-FS
016400        PERFORM RAISE-ERROR
016500     END-IF.
016600*
016700*----------------------------------------------------------------
016800 READ-TEST-CASES-FILE.
016900*
017000     READ TCIN.
017100*
017200     IF NOT TCIN-OK AND NOT TCIN-EOF
017300        DISPLAY 'X61TS01 - ERRORE LETTURA TCIN - FS: ' TCIN-FS
017400        PERFORM RAISE-ERROR
017500     END-IF.
017600*
017700*----------------------------------------------------------------
017800 CLOSE-TEST-CASES-FILE.
017900*
018000     CLOSE TCIN.
018100*
018200     IF NOT TCIN-OK
018300        DISPLAY 'X61TS01 - ERRORE CHIUSURA TCIN - FS: ' TCIN-FS
018400        PERFORM RAISE-ERROR
018500     END-IF.
018600*
018700*----------------------------------------------------------------
018800* ex PERFORM ... END-PERFORM del driver originale, qui fuori
018900* linea con THRU/EXIT per uniformita' con il resto della suite
019000 EXECUTE-ALL-TEST-CASES.
019100*
019200     PERFORM EXECUTE-TEST-CASE.
019300     PERFORM READ-TEST-CASES-FILE.
019400*
019500 EXECUTE-ALL-TEST-CASES-EXIT.
019600     EXIT.
019700*
019800*----------------------------------------------------------------
019900 EXECUTE-TEST-CASE.
020000*
020100     ADD 1                             TO TEST-CASE-CTR.
020200*
020300     PERFORM SET-TEST-CASE-INPUT.
020400*
020500     CALL CC-TEST-SUBJECT USING WK-TEST-LINE WK-TEST-FIELDS
020600                                 X61-MSG-RESULT
020700         ON EXCEPTION PERFORM COUNT-CALL-EXCEPTION-AS-FAILED
020800         NOT ON EXCEPTION PERFORM TEST-CASE-CHECK
020900     END-CALL.
021000*
021100*----------------------------------------------------------------
021200* travasa il caso di test nella riga campione, con lo stesso
021300* controllo di coerenza sulla lunghezza usato in X61H001/X61M001
021400 SET-TEST-CASE-INPUT.
021500*
021600     MOVE TCIN-LINE-LEN                 TO WK-CHECK-LEN-N.
021700*
021800     IF WK-CHECK-LEN-X IS NOT WK-ALWAYS-NUMERIC
021900        DISPLAY 'X61TS01 - ANOMALIA FORMATO LUNGHEZZA RIGA TEST'
022000     END-IF.
022100*
022200     MOVE SPACE                         TO WK-TEST-LINE-TEXT.
022300     MOVE TCIN-LINE-TEXT                TO WK-TEST-LINE-TEXT.
022400     MOVE TCIN-LINE-LEN                 TO WK-TEST-LINE-LENGTH.
022500     MOVE ZERO                          TO X61-MR-RESULT.
022600*
022700*----------------------------------------------------------------
022800* confronta il numero di campi ottenuto da X61T001 con quello
022900* atteso (MI0244 - niente di piu', la suite non ricontrolla il
023000* contenuto dei singoli campi)
023100 TEST-CASE-CHECK.
023200*
023300     SET TEST-CASE-FAILED                TO TRUE.
023400*
023500     EVALUATE TRUE
023600        WHEN TCIN-EXPECTED-EQUAL
023700           IF WK-TEST-FIELD-COUNT EQUAL TCIN-EXPECTED-FLD-CNT
023800              SET TEST-CASE-PASSED        TO TRUE
023900           END-IF
024000        WHEN TCIN-EXPECTED-NOT-EQUAL
024100           IF WK-TEST-FIELD-COUNT NOT EQUAL TCIN-EXPECTED-FLD-CNT
024200              SET TEST-CASE-PASSED        TO TRUE
024300           END-IF
024400     END-EVALUATE.
024500*
024600     PERFORM SHOW-TEST-CASE-RESULT.
024700*
024800*----------------------------------------------------------------
024900 SHOW-TEST-CASE-RESULT.
025000*
025100     MOVE TEST-CASE-CTR                  TO TEST-CASE-CTR-N.
025200*
025300     IF TEST-CASE-PASSED
025400        ADD 1                            TO TEST-CASE-PASSED-CTR
025500        DISPLAY '---> TEST CASE ' TEST-CASE-CTR-X ' -PASSED-'
025600     ELSE
025700        ADD 1                            TO TEST-CASE-FAILED-CTR
025800        DISPLAY ' '
025900        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR-X
026000                ' -FAILED- <-!!'
026100        DISPLAY TCIN-DESCRIPTION
026200        DISPLAY '  ATTESO ' TCIN-EXPECTED-CHECK ' '
026300                TCIN-EXPECTED-FLD-CNT
026400                ' - OTTENUTO: ' WK-TEST-FIELD-COUNT
026500        DISPLAY ' '
026600     END-IF.
026700*
026800*----------------------------------------------------------------
026900 SHOW-STATISTICS.
027000*
027100     MOVE TEST-CASE-CTR             TO TEST-CASE-CTR-N.
027200     MOVE TEST-CASE-PASSED-CTR      TO TEST-CASE-PASSED-CTR-N.
027300     MOVE TEST-CASE-FAILED-CTR      TO TEST-CASE-FAILED-CTR-N.
027400*
027500     DISPLAY ' '.
027600     DISPLAY '************* TEST SUITE RECAP *************'.
027700     DISPLAY '* CASI DI TEST: ' TEST-CASE-CTR-X.
027800     DISPLAY '* PASSED:       ' TEST-CASE-PASSED-CTR-X.
027900     DISPLAY '* FAILED:       ' TEST-CASE-FAILED-CTR-X.
028000     DISPLAY '********************************************'.
028100     DISPLAY ' '.
028200*
028300*----------------------------------------------------------------
028400* un'eccezione sulla CALL non ferma piu' l'intera suite (CHANGE
028500* LOG 09/03/2001): il caso viene contato come fallito e la
028600* lettura di TCIN prosegue con il record successivo
028700 COUNT-CALL-EXCEPTION-AS-FAILED.
028800*
028900     DISPLAY 'X61TS01 - ECCEZIONE CALL SU ' CC-TEST-SUBJECT.
029000     ADD 1                              TO TEST-CASE-FAILED-CTR.
029100     MOVE TEST-CASE-CTR                  TO TEST-CASE-CTR-N.
029200     DISPLAY ' '.
029300     DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR-X
029400             ' -FAILED- (ECCEZIONE) <-!!'.
029500     DISPLAY TCIN-DESCRIPTION.
029600     DISPLAY ' '.
029700*
029800*----------------------------------------------------------------
029900 RAISE-ERROR.
030000*
030100     MOVE 8                              TO RETURN-CODE.
030200     GOBACK.
