000100* **++ MergeCSV column-name search request/result area, shared
000200* **++ between X61M001 (the caller, building the column map)
000300* **++ and X61H001 (the column-name search subprogram)
000400*
000500 01 X61-COLUMN-SEARCH.
000600   03 X61-SEARCH-KEY              PIC X(256)    VALUE SPACE.
000700   03 X61-SEARCH-KEY-LEN          PIC 9(3) COMP VALUE ZERO.
000800   03 X61-FOUND-POS               PIC 9(3) COMP VALUE ZERO.
000900   03 FILLER                     PIC X(04)     VALUE SPACE.
