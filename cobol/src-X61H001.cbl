000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61H001.
000400 AUTHOR.        DE LUCA.
000500 INSTALLATION.  SISTEMI INFORMATIVI - AREA AUTORIZZAZIONI.
000600 DATE-WRITTEN.  04/19/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X61H001
001100* **++ cerca il nome di una colonna tra i campi di una riga di
001200* **++ intestazione CSV gia' scomposta da X61T001, restituendo
001300* **++ la posizione 1-based oppure zero se non e' presente
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 04/19/1991 ALAIMO    MI0092 PRIMA STESURA, DERIVATO DA X60I002
001800* 04/25/1991 ALAIMO    MI0092 TOLTA RICORSIONE, QUI NON SERVE
001900* 09/16/1992 DE LUCA   MI0241 RISCRITTO PER MAPPATURA COLONNE
002000* 09/25/1992 DE LUCA   MI0241 CONFRONTO SU LUNGHEZZA + CONTENUTO
002100* 10/05/1992 DE LUCA   MI0241 AGGIUNTA TRACCIA COLONNA NON TROV.
002200* 06/20/1995 DE LUCA   MI0489 TOLTO CONTROLLO RIDONDANTE INDICE
002300* 01/06/1998 DE LUCA   MI0691 REVISIONE ANNO 2000 - NESSUNA DATA
002400* 01/06/1998 DE LUCA-2        TRATTATA IN QUESTO PROGRAMMA
002500* 03/11/1999 ALAIMO    MI0711 VERIFICA FINALE ANNO 2000 - OK
002600* 08/02/2000 DE LUCA   MI0830 CHIAVE DI RICERCA VUOTA ESCLUSA DAL
002700* 08/02/2000 DE LUCA-2        CONFRONTO (LUNGHEZZA ZERO, NON TR.)
002800* 04/18/2001 ALAIMO    MI0894 REVISIONE INCROCIATA CASI LIMITE, OK
002900* 07/14/2003 DE LUCA   MI0957 ALLINEATO A TRONCAMENTO TAB
003000* 07/14/2003 DE LUCA-2        INTRODOTTO IN X61T001 (MI0955) - QUI
003100* 07/14/2003 DE LUCA-3        NESSUN CAMBIO, SOLO VERIFICA
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     CLASS WK-ALWAYS-NUMERIC IS '0' THRU '9'.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300**
004400 DATA DIVISION.
004500**
004600 FILE SECTION.
004700**
004800 WORKING-STORAGE SECTION.
004900*
005000 01 WK-LITERALS.
005100   03 WK-DIAG-LINE            PIC X(120) VALUE SPACE.
005200*
005300**
005400 LOCAL-STORAGE SECTION.
005500* indice di scan e aree di formattazione per la traccia
005600* diagnostica, azzerate ad ogni CALL
005700 01 LS-SEARCH-VARS.
005800   03 SRCH-IDX                PIC 9(3) COMP VALUE 1.
005900* vista numerica/testo dell'indice raggiunto, usata solo quando
006000* si compone la riga di traccia colonna-non-trovata
006100   03 SRCH-IDX-FMT-AREA.
006200     05 SRCH-IDX-N             PIC 9(3).
006300     05 SRCH-IDX-X REDEFINES SRCH-IDX-N
006400                                PIC X(3).
006500   03 SRCH-KEY-LEN-FMT-AREA.
006600     05 SRCH-KEY-LEN-N         PIC 9(3).
006700     05 SRCH-KEY-LEN-X REDEFINES SRCH-KEY-LEN-N
006800                                PIC X(3).
006900   03 SRCH-FIELD-COUNT-FMT-AREA.
007000     05 SRCH-FIELD-COUNT-N     PIC 9(3).
007100     05 SRCH-FIELD-COUNT-X REDEFINES SRCH-FIELD-COUNT-N
007200                                PIC X(3).
007300*
007400**
007500 LINKAGE SECTION.
007600 COPY X61MFLD.
007700 COPY X61MSCH.
007800 COPY X61MCR.
007900*
008000 PROCEDURE DIVISION USING X61-PARSED-FIELDS
008100                          X61-COLUMN-SEARCH
008200                          X61-MSG-RESULT.
008300*
008400 BEGIN.
008500*
008600     MOVE ZERO                           TO X61-FOUND-POS.
008700     MOVE ZERO                           TO X61-MR-RESULT.
008800     MOVE 1                              TO SRCH-IDX.
008900*
009000* scorre i campi dell'intestazione fino a trovare una colonna
009100* di uguale lunghezza e contenuto oppure a finire la riga
009200     PERFORM LOCATE-COLUMN THRU LOCATE-COLUMN-EXIT
009300         UNTIL SRCH-IDX > X61-FIELD-COUNT
009400            OR X61-FOUND-POS > 0.
009500*
009600     PERFORM LOG-IF-NOT-FOUND.
009700*
009800     GOBACK.
009900*
010000*----------------------------------------------------------------
010100 LOCATE-COLUMN.
010200*
010300* una chiave di lunghezza zero non puo' mai trovare una colonna
010400* (e (1:ZERO) non e' una reference modification valida) - CHANGE
010500* LOG 08/02/2000
010600     IF X61-SEARCH-KEY-LEN = ZERO
010700        GO TO LOCATE-COLUMN-NEXT
010800     END-IF.
010900*
011000     IF X61-FIELD-VALUE-LEN (SRCH-IDX) = X61-SEARCH-KEY-LEN
011100        AND X61-FIELD-VALUE (SRCH-IDX) (1:X61-SEARCH-KEY-LEN)
011200              = X61-SEARCH-KEY (1:X61-SEARCH-KEY-LEN)
011300        MOVE SRCH-IDX                     TO X61-FOUND-POS
011400        GO TO LOCATE-COLUMN-EXIT
011500     END-IF.
011600*
011700 LOCATE-COLUMN-NEXT.
011800     ADD 1                                TO SRCH-IDX.
011900*
012000 LOCATE-COLUMN-EXIT.
012100     EXIT.
012200*
012300*----------------------------------------------------------------
012400* traccia diagnostica quando la colonna richiesta dal template
012500* non compare fra le colonne del file letto (CHANGE LOG
012600* 10/05/1992); non e' un errore bloccante, lo decide il
012700* chiamante in base alla regola "colonna assente"
012800 LOG-IF-NOT-FOUND.
012900*
013000     IF X61-FOUND-POS > 0
013100        GO TO LOG-IF-NOT-FOUND-EXIT
013200     END-IF.
013300*
013400     MOVE X61-SEARCH-KEY-LEN              TO SRCH-KEY-LEN-N.
013500     MOVE X61-FIELD-COUNT                 TO SRCH-FIELD-COUNT-N.
013600*
013700     MOVE SPACE                           TO WK-DIAG-LINE.
013800     STRING 'X61H001 - COLONNA NON TROVATA: "'
013900                                         DELIMITED BY SIZE
014000            X61-SEARCH-KEY (1:X61-SEARCH-KEY-LEN)
014100                                         DELIMITED BY SIZE
014200            '" (LEN '                    DELIMITED BY SIZE
014300            SRCH-KEY-LEN-X               DELIMITED BY SIZE
014400            ') TRA '                     DELIMITED BY SIZE
014500            SRCH-FIELD-COUNT-X           DELIMITED BY SIZE
014600            ' COLONNE'                   DELIMITED BY SIZE
014700        INTO WK-DIAG-LINE
014800     END-STRING.
014900*
015000     DISPLAY WK-DIAG-LINE.
015100*
015200 LOG-IF-NOT-FOUND-EXIT.
015300     EXIT.
