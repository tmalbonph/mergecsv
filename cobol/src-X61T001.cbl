000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    X61T001.
000400 AUTHOR.        DE LUCA.
000500 INSTALLATION.  SISTEMI INFORMATIVI - AREA AUTORIZZAZIONI.
000600 DATE-WRITTEN.  04/17/1991.
000700 DATE-COMPILED.
000800 SECURITY.      NON CLASSIFICATO.
000900*----------------------------------------------------------------
001000* X61T001
001100* **++ scompone una riga di testo CSV in una tabella di campi,
001200* **++ gestendo campi racchiusi tra doppi apici e la virgola
001300* **++ come carattere di escape ("" dentro un campo letterale)
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600*----------------------------------------------------------------
001700* 04/17/1991 ALAIMO    MI0091 PRIMA STESURA, DERIVATO DA X60D001
001800* 04/22/1991 ALAIMO    MI0091 CORRETTO CASO CAMPO VUOTO FRA VIRG.
001900* 05/02/1991 ALAIMO    MI0091 AGGIUNTO LIMITE 50 CAMPI PER RIGA
002000* 09/14/1992 DE LUCA   MI0240 RISCRITTO PER USO SUITE MERGE CSV
002100* 09/20/1992 DE LUCA   MI0240 TOLTO RICHIAMO A X60MCFMT, USA TB
002200* 10/03/1992 DE LUCA   MI0240 GESTIONE VIRGOLA DENTRO LETTERALE
002300* 10/11/1992 DE LUCA   MI0240 RACCHIUDE DI NUOVO IL CAMPO SE HA
002400* 10/11/1992 DE LUCA-2        UNO SPAZIO INTERNO DOPO IL TRIM
002500* 11/30/1993 DE LUCA   MI0355 LIMITE CAMPO PORTATO A 256 BYTE
002600* 02/08/1994 ALAIMO    MI0402 RIVISTO SCAN VIRGOLETTE DOPPIE ""
002700* 06/19/1995 DE LUCA   MI0488 TOLTO CONTROLLO RIDONDANTE SU EOF
002800* 01/05/1998 DE LUCA   MI0690 REVISIONE ANNO 2000 - NESSUNA DATA
002900* 01/05/1998 DE LUCA-2        TRATTATA IN QUESTO PROGRAMMA
003000* 03/11/1999 ALAIMO    MI0711 VERIFICA FINALE ANNO 2000 - OK
003100* 07/08/2003 DE LUCA   MI0955 TRONCAMENTO TRAILING BLANK/TAB
003200* 07/08/2003 DE LUCA-2        ANCHE SU CARATTERE TAB (X'09')
003300* 09/13/2004 ALAIMO    MI1022 "" ORA RICONOSCIUTA ANCHE FUORI DA
003400* 09/13/2004 ALAIMO-2         CAMPO LETTERALE (ERA SOLO IN LIT)
003500* 09/14/2004 DE LUCA   MI1023 LETTERALE VUOTO NON TERMINATO A
003600* 09/14/2004 DE LUCA-2        FINE RIGA DIVENTA CAMPO VUOTO, NON
003700* 09/14/2004 DE LUCA-3        PIU' IL TOKEN A 2 BYTE ""
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000*
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.    IBM-370.
004300 OBJECT-COMPUTER.    IBM-370.
004400 SPECIAL-NAMES.
004500     CLASS CSV-BLANK-OR-TAB IS SPACE, X'09'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900**
005000 DATA DIVISION.
005100**
005200 FILE SECTION.
005300**
005400 WORKING-STORAGE SECTION.
005500*
005600 01 WK-LITERALS.
005700   03 CC-QUOTE                PIC X(1)   VALUE '"'.
005800   03 CC-COMMA                PIC X(1)   VALUE ','.
005900   03 CC-DBL-QUOTE            PIC X(2)   VALUE '""'.
006000*
006100 01 WK-COUNTERS-N.
006200* il limite 50 deve restare in accordo con la OCCURS di
006300* X61-FIELD-ENTRY nella copy X61MFLD
006400   03 WK-FIELD-LIMIT          PIC 9(3) COMP VALUE 50.
006500*
006600**
006700 LOCAL-STORAGE SECTION.
006800* campi di lavoro dello scan, azzerati ad ogni CALL
006900 01 LS-SCAN-VARS.
007000   03 SCAN-POS                PIC 9(4) COMP VALUE 1.
007100   03 PRIOR-SCAN-POS          PIC 9(4) COMP VALUE 0.
007200   03 FIELD-POS               PIC 9(4) COMP VALUE 1.
007300   03 FIELD-TEXT-LEN          PIC 9(3) COMP VALUE 0.
007400   03 FIELD-BUF               PIC X(256) VALUE SPACE.
007500* vista alternativa del buffer campo: solo il primo carattere,
007600* usata per un controllo di coerenza sul letterale aperto
007700   03 FIELD-BUF-VIEW REDEFINES FIELD-BUF.
007800     05 FIELD-BUF-FIRST       PIC X(1).
007900     05 FIELD-BUF-REST        PIC X(255).
008000*
008100   03 CUR-CHAR                PIC X(1) VALUE SPACE.
008200* i due caratteri correnti letti in un colpo, per il controllo
008300* della virgoletta doppia "" senza doppio reference-modification
008400   03 CHAR-PAIR               PIC X(2) VALUE SPACE.
008500   03 CHAR-PAIR-VIEW REDEFINES CHAR-PAIR.
008600     05 CHAR-PAIR-1           PIC X(1).
008700     05 CHAR-PAIR-2           PIC X(1).
008800*
008900   03 TRIM-START              PIC 9(4) COMP VALUE 1.
009000   03 TRIM-END                PIC 9(4) COMP VALUE 0.
009100   03 TRIMMED-LEN             PIC 9(3) COMP VALUE 0.
009200   03 TRIMMED-BUF             PIC X(256) VALUE SPACE.
009300   03 SCAN-INTERIOR-POS       PIC 9(4) COMP VALUE 0.
009400   03 INTERIOR-SPACE-POS      PIC 9(4) COMP VALUE 0.
009500*
009600* interruttori di stato dello scan campo, tutti a due valori
009700   03 LIT-MODE-SW             PIC X(1) VALUE 'N'.
009800     88 LIT-MODE-ON                    VALUE 'Y'.
009900     88 LIT-MODE-OFF                   VALUE 'N'.
010000   03 OPENED-LIT-SW           PIC X(1) VALUE 'N'.
010100     88 FLD-OPENED-AS-LITERAL          VALUE 'Y'.
010200     88 FLD-OPENED-AS-PLAIN            VALUE 'N'.
010300   03 CLOSED-LIT-SW           PIC X(1) VALUE 'N'.
010400     88 FLD-LITERAL-CLOSED             VALUE 'Y'.
010500     88 FLD-LITERAL-NOT-CLOSED         VALUE 'N'.
010600   03 FIELD-DONE-SW           PIC X(1) VALUE 'N'.
010700     88 FLD-SCAN-DONE                  VALUE 'Y'.
010800     88 FLD-SCAN-NOT-DONE              VALUE 'N'.
010900   03 MORE-FIELDS-SW          PIC X(1) VALUE 'Y'.
011000     88 MORE-FIELDS-REMAIN             VALUE 'Y'.
011100     88 NO-MORE-FIELDS                 VALUE 'N'.
011200* vista combinata dei cinque interruttori sopra, usata solo per
011300* un'unica DISPLAY diagnostica quando si raggiunge il limite
011400* campi (vedi CHANGE LOG 05/02/1991)
011500 01 LS-SCAN-FLAGS-DETAIL.
011600   03 LSFD-LIT-MODE           PIC X(1).
011700   03 LSFD-OPENED-LIT         PIC X(1).
011800   03 LSFD-CLOSED-LIT         PIC X(1).
011900   03 LSFD-FIELD-DONE         PIC X(1).
012000   03 LSFD-MORE-FIELDS        PIC X(1).
012100*
012200* vista numerica/testo del numero di campi raggiunto, usata solo
012300* nella stessa DISPLAY diagnostica del limite 50 campi
012400 01 LS-FIELD-COUNT-FMT-AREA.
012500   03 LSFD-FIELD-COUNT-N      PIC 9(3).
012600   03 LSFD-FIELD-COUNT-X REDEFINES LSFD-FIELD-COUNT-N
012700                              PIC X(3).
012800*
012900**
013000 LINKAGE SECTION.
013100 COPY X61MCSV.
013200 COPY X61MFLD.
013300 COPY X61MCR.
013400*
013500 PROCEDURE DIVISION USING X61-CSV-LINE
013600                          X61-PARSED-FIELDS
013700                          X61-MSG-RESULT.
013800*
013900 BEGIN.
014000*
014100     MOVE ZERO                           TO X61-MR-RESULT
014200     MOVE ZERO                           TO X61-FIELD-COUNT
014300     MOVE 1                              TO SCAN-POS
014400     SET MORE-FIELDS-REMAIN               TO TRUE.
014500*
014600* scorre la riga un campo alla volta, fermandosi quando lo scan
014700* non avanza piu' oppure il campo 50 e' stato riempito
014800     PERFORM SCAN-NEXT-FIELD THRU SCAN-NEXT-FIELD-EXIT
014900         UNTIL NO-MORE-FIELDS.
015000*
015100     GOBACK.
015200*
015300*----------------------------------------------------------------
015400 SCAN-NEXT-FIELD.
015500*
015600     MOVE SCAN-POS                       TO PRIOR-SCAN-POS.
015700*
015800     IF SCAN-POS > X61-LINE-LENGTH
015900        SET NO-MORE-FIELDS                TO TRUE
016000        GO TO SCAN-NEXT-FIELD-EXIT
016100     END-IF.
016200*
016300     PERFORM INIT-FIELD-SCAN-VARS.
016400     PERFORM OPEN-LITERAL-IF-QUOTED.
016500*
016600     PERFORM SCAN-FIELD-CHARS THRU SCAN-FIELD-CHARS-EXIT
016700         UNTIL FLD-SCAN-DONE
016800            OR SCAN-POS > X61-LINE-LENGTH.
016900*
017000     PERFORM FINISH-FIELD.
017100*
017200     IF SCAN-POS = PRIOR-SCAN-POS
017300        SET NO-MORE-FIELDS                TO TRUE
017400        GO TO SCAN-NEXT-FIELD-EXIT
017500     END-IF.
017600*
017700     ADD 1                                TO X61-FIELD-COUNT.
017800     MOVE FIELD-TEXT-LEN TO
017900         X61-FIELD-VALUE-LEN (X61-FIELD-COUNT).
018000     MOVE FIELD-BUF      TO
018100         X61-FIELD-VALUE (X61-FIELD-COUNT).
018200*
018300* limite 50 campi per riga (CHANGE LOG 05/02/1991) - si ferma
018400* invece di sforare il subscript della OCCURS DEPENDING ON
018500     IF X61-FIELD-COUNT NOT < WK-FIELD-LIMIT
018600        MOVE LIT-MODE-SW     TO LSFD-LIT-MODE
018700        MOVE OPENED-LIT-SW   TO LSFD-OPENED-LIT
018800        MOVE CLOSED-LIT-SW   TO LSFD-CLOSED-LIT
018900        MOVE FIELD-DONE-SW   TO LSFD-FIELD-DONE
019000        MOVE MORE-FIELDS-SW  TO LSFD-MORE-FIELDS
019100        MOVE X61-FIELD-COUNT TO LSFD-FIELD-COUNT-N
019200        DISPLAY 'X61T001 - LIMITE 50 CAMPI RAGGIUNTO, CAMPO='
019300                LSFD-FIELD-COUNT-X ' FLAGS='
019400                LS-SCAN-FLAGS-DETAIL
019500        SET NO-MORE-FIELDS   TO TRUE
019600     END-IF.
019700*
019800 SCAN-NEXT-FIELD-EXIT.
019900     EXIT.
020000*
020100*----------------------------------------------------------------
020200 INIT-FIELD-SCAN-VARS.
020300*
020400     MOVE SPACE                          TO FIELD-BUF.
020500     MOVE 1                              TO FIELD-POS.
020600     MOVE ZERO                           TO FIELD-TEXT-LEN.
020700     SET LIT-MODE-OFF                     TO TRUE.
020800     SET FLD-OPENED-AS-PLAIN              TO TRUE.
020900     SET FLD-LITERAL-NOT-CLOSED           TO TRUE.
021000     SET FLD-SCAN-NOT-DONE                TO TRUE.
021100*
021200*----------------------------------------------------------------
021300* apre il campo come letterale se il primo carattere e' una
021400* virgoletta; se le prime due sono "" il campo letterale e'
021500* gia' chiuso (campo vuoto fra virgolette, CHANGE LOG 04/22/1991)
021600 OPEN-LITERAL-IF-QUOTED.
021700*
021800     MOVE X61-LINE-TEXT (SCAN-POS:1)      TO CUR-CHAR.
021900*
022000     IF CUR-CHAR NOT = CC-QUOTE
022100        GO TO OPEN-LITERAL-IF-QUOTED-EXIT
022200     END-IF.
022300*
022400     SET FLD-OPENED-AS-LITERAL            TO TRUE.
022500     SET LIT-MODE-ON                      TO TRUE.
022600     STRING CUR-CHAR DELIMITED BY SIZE
022700         INTO FIELD-BUF POINTER FIELD-POS
022800     END-STRING.
022900     ADD 1                                TO SCAN-POS.
023000*
023100     IF SCAN-POS > X61-LINE-LENGTH
023200        GO TO OPEN-LITERAL-IF-QUOTED-EXIT
023300     END-IF.
023400*
023500     MOVE X61-LINE-TEXT (SCAN-POS:1)      TO CUR-CHAR.
023600     IF CUR-CHAR NOT = CC-QUOTE
023700        GO TO OPEN-LITERAL-IF-QUOTED-EXIT
023800     END-IF.
023900*
024000     STRING CUR-CHAR DELIMITED BY SIZE
024100         INTO FIELD-BUF POINTER FIELD-POS
024200     END-STRING.
024300     ADD 1                                TO SCAN-POS.
024400     SET LIT-MODE-OFF                     TO TRUE.
024500     SET FLD-LITERAL-CLOSED               TO TRUE.
024600*
024700 OPEN-LITERAL-IF-QUOTED-EXIT.
024800     EXIT.
024900*
025000*----------------------------------------------------------------
025100* corpo dello scan carattere per carattere, eseguito una volta
025200* per chiamata dal PERFORM ... UNTIL del chiamante
025300 SCAN-FIELD-CHARS.
025400*
025500     MOVE X61-LINE-TEXT (SCAN-POS:1)      TO CUR-CHAR.
025600*
025700* dentro un letterale la virgola e' dato, non separatore
025800     IF LIT-MODE-ON AND CUR-CHAR = CC-COMMA
025900        STRING CUR-CHAR DELIMITED BY SIZE
026000            INTO FIELD-BUF POINTER FIELD-POS
026100        END-STRING
026200        ADD 1                             TO SCAN-POS
026300        GO TO SCAN-FIELD-CHARS-EXIT
026400     END-IF.
026500*
026600     PERFORM PEEK-CHAR-PAIR.
026700*
026800* virgoletta doppia "" e' sempre una virgoletta letterale, sia
026900* dentro che fuori da un campo racchiuso tra virgolette (CHANGE
027000* LOG 02/08/1994; non piu' legata a LIT-MODE-ON dal 09/13/2004)
027100     IF CHAR-PAIR-1 = CC-QUOTE
027200        AND CHAR-PAIR-2 = CC-QUOTE
027300        STRING CC-DBL-QUOTE DELIMITED BY SIZE
027400            INTO FIELD-BUF POINTER FIELD-POS
027500        END-STRING
027600        ADD 2                             TO SCAN-POS
027700        GO TO SCAN-FIELD-CHARS-EXIT
027800     END-IF.
027900*
028000* virgoletta di chiusura oppure virgola separatrice: il campo
028100* termina qui
028200     IF CUR-CHAR = CC-QUOTE OR CUR-CHAR = CC-COMMA
028300        IF CUR-CHAR = CC-QUOTE
028400           STRING CUR-CHAR DELIMITED BY SIZE
028500               INTO FIELD-BUF POINTER FIELD-POS
028600           END-STRING
028700           IF LIT-MODE-ON
028800              SET FLD-LITERAL-CLOSED        TO TRUE
028900           END-IF
029000        END-IF
029100        ADD 1                             TO SCAN-POS
029200        PERFORM SKIP-TRAILING-BLANKS
029300            THRU SKIP-TRAILING-BLANKS-EXIT
029400            UNTIL SCAN-POS > X61-LINE-LENGTH
029500               OR X61-LINE-TEXT (SCAN-POS:1)
029600                    IS NOT CSV-BLANK-OR-TAB
029700        SET FLD-SCAN-DONE                  TO TRUE
029800        GO TO SCAN-FIELD-CHARS-EXIT
029900     END-IF.
030000*
030100* carattere ordinario: passa cosi' com'e'
030200     STRING CUR-CHAR DELIMITED BY SIZE
030300         INTO FIELD-BUF POINTER FIELD-POS
030400     END-STRING.
030500     ADD 1                                TO SCAN-POS.
030600*
030700 SCAN-FIELD-CHARS-EXIT.
030800     EXIT.
030900*
031000*----------------------------------------------------------------
031100 PEEK-CHAR-PAIR.
031200*
031300     MOVE SPACE                          TO CHAR-PAIR.
031400     IF SCAN-POS < X61-LINE-LENGTH
031500        MOVE X61-LINE-TEXT (SCAN-POS:2)   TO CHAR-PAIR
031600     ELSE
031700        MOVE CUR-CHAR                     TO CHAR-PAIR-1
031800     END-IF.
031900*
032000*----------------------------------------------------------------
032100* consuma la virgola o la virgoletta di chiusura e salta ogni
032200* spazio o tabulazione che segue immediatamente il separatore
032300* (CHANGE LOG 07/08/2003 - anche su tabulazione X'09')
032400 SKIP-TRAILING-BLANKS.
032500*
032600     ADD 1                                TO SCAN-POS.
032700*
032800 SKIP-TRAILING-BLANKS-EXIT.
032900     EXIT.
033000*
033100*----------------------------------------------------------------
033200 FINISH-FIELD.
033300*
033400     COMPUTE FIELD-TEXT-LEN = FIELD-POS - 1.
033500*
033600     IF FLD-OPENED-AS-LITERAL
033700        PERFORM CLOSE-LITERAL-FIELD
033800     ELSE
033900        PERFORM REWRAP-PLAIN-FIELD
034000     END-IF.
034100*
034200*----------------------------------------------------------------
034300* chiude automaticamente un letterale non terminato prima della
034400* fine riga; un letterale vuoto non terminato diventa campo
034500* vuoto, non il token "" (CHANGE LOG 04/22/1991; corretto il
034600* 09/14/2004 - prima restituiva "" invece di campo vuoto)
034700 CLOSE-LITERAL-FIELD.
034800*
034900     IF FLD-LITERAL-CLOSED
035000        GO TO CLOSE-LITERAL-FIELD-EXIT
035100     END-IF.
035200*
035300* controllo di coerenza: un campo aperto come letterale deve
035400* iniziare con una virgoletta (vedi vista FIELD-BUF-VIEW sopra)
035500     IF FIELD-BUF-FIRST NOT = CC-QUOTE
035600        DISPLAY 'X61T001 - ANOMALIA CAMPO LETTERALE: '
035700                FIELD-BUF-FIRST
035800     END-IF.
035900*
036000     IF FIELD-TEXT-LEN > 1
036100        STRING CC-QUOTE DELIMITED BY SIZE
036200            INTO FIELD-BUF POINTER FIELD-POS
036300        END-STRING
036400        ADD 1                             TO FIELD-TEXT-LEN
036500     ELSE
036600        MOVE SPACE                         TO FIELD-BUF
036700        MOVE ZERO                          TO FIELD-TEXT-LEN
036800     END-IF.
036900*
037000 CLOSE-LITERAL-FIELD-EXIT.
037100     EXIT.
037200*
037300*----------------------------------------------------------------
037400* un campo non racchiuso tra virgolette va scaricato senza
037500* spazi iniziali/finali (niente FUNCTION TRIM, scan manuale);
037600* se resta uno spazio interno viene richiuso tra virgolette
037700* (CHANGE LOG 10/11/1992)
037800 REWRAP-PLAIN-FIELD.
037900*
038000     MOVE 1                               TO TRIM-START.
038100     PERFORM FIND-TRIM-START THRU FIND-TRIM-START-EXIT
038200         UNTIL TRIM-START > FIELD-TEXT-LEN
038300            OR FIELD-BUF (TRIM-START:1) NOT = SPACE.
038400*
038500     IF TRIM-START > FIELD-TEXT-LEN
038600        MOVE SPACE                        TO FIELD-BUF
038700        MOVE ZERO                         TO FIELD-TEXT-LEN
038800        GO TO REWRAP-PLAIN-FIELD-EXIT
038900     END-IF.
039000*
039100     MOVE FIELD-TEXT-LEN                  TO TRIM-END.
039200     PERFORM FIND-TRIM-END THRU FIND-TRIM-END-EXIT
039300         UNTIL TRIM-END < TRIM-START
039400            OR FIELD-BUF (TRIM-END:1) NOT = SPACE.
039500*
039600     COMPUTE TRIMMED-LEN = TRIM-END - TRIM-START + 1.
039700     MOVE SPACE                           TO TRIMMED-BUF.
039800     MOVE FIELD-BUF (TRIM-START:TRIMMED-LEN)
039900         TO TRIMMED-BUF (1:TRIMMED-LEN).
040000*
040100     MOVE ZERO                            TO INTERIOR-SPACE-POS.
040200     MOVE 2                                TO SCAN-INTERIOR-POS.
040300     PERFORM FIND-INTERIOR-SPACE THRU FIND-INTERIOR-SPACE-EXIT
040400         UNTIL SCAN-INTERIOR-POS > TRIMMED-LEN
040500            OR INTERIOR-SPACE-POS > 0.
040600*
040700     IF INTERIOR-SPACE-POS > 0
040800        MOVE SPACE                         TO FIELD-BUF
040900        MOVE 1                             TO FIELD-POS
041000        STRING CC-QUOTE                         DELIMITED BY SIZE
041100               TRIMMED-BUF (1:TRIMMED-LEN)       DELIMITED BY SIZE
041200               CC-QUOTE                          DELIMITED BY SIZE
041300            INTO FIELD-BUF POINTER FIELD-POS
041400        END-STRING
041500        COMPUTE FIELD-TEXT-LEN = TRIMMED-LEN + 2
041600     ELSE
041700        MOVE SPACE                         TO FIELD-BUF
041800        MOVE TRIMMED-BUF (1:TRIMMED-LEN)
041900            TO FIELD-BUF (1:TRIMMED-LEN)
042000        MOVE TRIMMED-LEN                    TO FIELD-TEXT-LEN
042100     END-IF.
042200*
042300 REWRAP-PLAIN-FIELD-EXIT.
042400     EXIT.
042500*
042600*----------------------------------------------------------------
042700 FIND-TRIM-START.
042800     ADD 1                                 TO TRIM-START.
042900 FIND-TRIM-START-EXIT.
043000     EXIT.
043100*
043200 FIND-TRIM-END.
043300     SUBTRACT 1                            FROM TRIM-END.
043400 FIND-TRIM-END-EXIT.
043500     EXIT.
043600*
043700 FIND-INTERIOR-SPACE.
043800     IF TRIMMED-BUF (SCAN-INTERIOR-POS:1) = SPACE
043900        MOVE SCAN-INTERIOR-POS              TO INTERIOR-SPACE-POS
044000     END-IF.
044100     ADD 1                                  TO SCAN-INTERIOR-POS.
044200 FIND-INTERIOR-SPACE-EXIT.
044300     EXIT.
