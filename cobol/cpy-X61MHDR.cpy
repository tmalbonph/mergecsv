000100* **++ MergeCSV template column-to-input-position map
000200*
000300 01 X61-HEADER-MAP.
000400   03 X61-OUT-COL-COUNT           PIC 9(3) COMP VALUE ZERO.
000500*
000600   03 X61-OUT-COL-TB.
000700     05 X61-OUT-COL-ENTRY OCCURS 0 TO 50
000800                          DEPENDING ON X61-OUT-COL-COUNT.
000900       10 X61-OUT-COL-NAME        PIC X(256).
001000       10 X61-A-COL-INDEX         PIC 9(3) COMP.
001100       10 X61-B-COL-INDEX         PIC 9(3) COMP.
001200   03 FILLER                     PIC X(04)     VALUE SPACE.
